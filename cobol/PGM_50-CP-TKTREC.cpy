000100*///////////////// LAYOUT TICKET DE PRECIO ///////////////////////
000200**************************************************
000300*    LAYOUT TICKER-RECORD                        *
000400*    ARCHIVO DDTICKIN - LARGO REGISTRO = 20 BYTES *
000500**************************************************
000600*    POSICION RELATIVA (1:6) NUMERO DE SECUENCIA DEL TICK,
000700*    ASCENDENTE, TAL COMO LLEGA DEL FEED DE PRECIOS.
000800 01  TICKET-RECORD.
000900     03  TICK-SEQ-NO         PIC 9(06)          VALUE ZEROS.
001000*    POSICION RELATIVA (7:6) PRECIO DE MERCADO VIGENTE EN
001100*    EL TICK, 2 DECIMALES, EMPAQUETADO.
001200     03  TICK-PRICE          PIC S9(9)V9(2)
001300                                 USAGE COMP-3   VALUE ZEROS.
001400*    POSICION RELATIVA (13:8) RESERVADO PARA USO FUTURO
001500     03  FILLER              PIC X(08)          VALUE SPACES.
001600*/////////////////////////////////////////////////////////////////
