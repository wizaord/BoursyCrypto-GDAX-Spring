000100*///////////////// LAYOUT SALIDA DE DECISION POR TICK /////////////
000200**************************************************
000300*    LAYOUT DECISION-OUTPUT-RECORD                *
000400*    ARCHIVO DDDECOUT - UNA LINEA POR TICK        *
000500**************************************************
000600 01  IMP-DECISION-LINEA.
000700     03  IMP-DEC-SEQ         PIC 9(06)          VALUE ZEROS.
000800     03  FILLER              PIC X(01)          VALUE SPACES.
000900     03  IMP-DEC-MODO        PIC X(07)          VALUE SPACES.
001000     03  FILLER              PIC X(01)          VALUE SPACES.
001100     03  IMP-DEC-PRECIO      PIC -Z(8)9.99       VALUE ZEROS.
001200     03  FILLER              PIC X(01)          VALUE SPACES.
001300*    BALANCE Y EVOLUCION SOLO SE CARGAN EN MODO VENTE,
001400*    CERO EN LOS RESTANTES MODOS
001500     03  IMP-DEC-BALANCE     PIC -Z(8)9.99       VALUE ZEROS.
001600     03  FILLER              PIC X(01)          VALUE SPACES.
001700     03  IMP-DEC-EVOLUC      PIC -Z(4)9.9999     VALUE ZEROS.
001800     03  FILLER              PIC X(01)          VALUE SPACES.
001900     03  IMP-DEC-ACCION      PIC X(30)          VALUE SPACES.
002000     03  FILLER              PIC X(01)          VALUE SPACES.
002100     03  IMP-DEC-STOP-NVO    PIC -Z(8)9.99       VALUE ZEROS.
002200*/////////////////////////////////////////////////////////////////
