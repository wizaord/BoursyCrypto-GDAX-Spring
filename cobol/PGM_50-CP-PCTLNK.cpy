000100*///////////////// AREA DE COMUNICACION CON PGMPCTOS //////////////
000200**************************************************
000300*    AREA LINKAGE RUTINA DE PORCENTOS (PGMPCTOS)   *
000400*    LK-OPERACION = 'AGR' SUMAR PORCENTO            *
000500*    LK-OPERACION = 'QUI' QUITAR PORCENTO           *
000600*    LK-OPERACION = 'DIF' DIFERENCIA DE PORCENTO    *
000700**************************************************
000800 01  LK-PCT-AREA.
000900     03  LK-OPERACION        PIC X(03)          VALUE SPACES.
001000     03  LK-BASE             PIC S9(9)V9(2)
001100                                 USAGE COMP-3   VALUE ZEROS.
001200     03  LK-REFERENCIA       PIC S9(9)V9(2)
001300                                 USAGE COMP-3   VALUE ZEROS.
001400     03  LK-PORCENTO         PIC S9(5)V9(4)
001500                                 USAGE COMP-3   VALUE ZEROS.
001600     03  LK-RESULTADO        PIC S9(9)V9(4)
001700                                 USAGE COMP-3   VALUE ZEROS.
001800     03  FILLER              PIC X(05)          VALUE SPACES.
001900*/////////////////////////////////////////////////////////////////
