000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMPCTOS.
000300 AUTHOR.        R. ECHAGUE.
000400 INSTALLATION.  MESA DE OPERACIONES - DEPTO SISTEMAS.
000500 DATE-WRITTEN.  14/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - MESA DE OPERACIONES.
000800*
000900***************************************************************
001000*    RUTINA DE PORCENTOS                                     *
001100*    =====================                                   *
001200*    SUBPROGRAMA COMUN, LLAMADO POR CALL, QUE CENTRALIZA LAS  *
001300*    TRES CUENTAS DE PORCENTO QUE USA TODA OPERATORIA DE      *
001400*    SEGUIMIENTO DE ORDENES (AGREGAR PORCENTO, QUITAR         *
001500*    PORCENTO, DIFERENCIA DE PORCENTO ENTRE DOS PRECIOS).     *
001600*    SE SACO DE LA RUTINA PRINCIPAL PARA QUE CUALQUIER        *
001700*    PROGRAMA NUEVO DE SEGUIMIENTO DE PRECIOS PUEDA REUSARLA  *
001800*    SIN DUPLICAR LA FORMULA.                                 *
001900*                                                             *
002000*    LK-OPERACION RECIBIDO POR LINKAGE:                       *
002100*      'AGR' = LK-RESULTADO = LK-BASE MAS LK-PORCENTO POR     *
002200*              CIENTO DE LK-BASE                              *
002300*      'QUI' = LK-RESULTADO = LK-BASE MENOS LK-PORCENTO POR   *
002400*              CIENTO DE LK-BASE                              *
002500*      'DIF' = LK-RESULTADO = VARIACION PORCENTUAL DE LK-BASE *
002600*              RESPECTO DE LK-REFERENCIA                      *
002700*                                                             *
002800*    SI LK-OPERACION NO ES NINGUNO DE LOS TRES CODIGOS        *
002900*    VALIDOS, SE DEVUELVE RETURN-CODE = 90 Y LK-RESULTADO      *
003000*    SIN TOCAR.                                                *
003100***************************************************************
003200*    HISTORIAL DE CAMBIOS                                      *
003300*    ---------------------                                     *
003400* 14/03/89 RE   ALTA DEL PROGRAMA - FORMULAS AGR/QUI TOMADAS    *
003500*               DE LA PLANILLA DE LA MESA.                     *
003600* 02/08/89 RE   SE AGREGA LA OPERACION DIF (PEDIDO DE CONTROL   *
003700*               DE RIESGO PARA EL SEGUIMIENTO DIARIO).         *
003800* 19/11/90 MGZ  CORRECCION: LK-RESULTADO QUEDABA SIN REDONDEAR  *
003900*               EN QUI CUANDO LK-PORCENTO VENIA CON 4 DECIMALES.*
004000* 23/04/91 RE   SE AGREGA VALIDACION DE LK-OPERACION INVALIDA   *
004100*               (RETURN-CODE 90), ANTES QUEDABA EN LOOP MUDO.   *
004200* 07/09/92 MGZ  SE AGREGAN VISTAS REDEFINIDAS DE TRACE PORQUE   *
004300*               LA CONSOLA DEL TURNO NOCHE NO MUESTRA BIEN LOS  *
004400*               CAMPOS COMP-3 EN EL DISPLAY DE DEPURACION.      *
004500* 11/02/93 RE   AJUSTE DE COMENTARIOS - SIN CAMBIO FUNCIONAL.   *
004600* 30/06/94 MGZ  SE AGREGA OPERACION DIF CON REFERENCIA CERO:    *
004700*               DEVUELVE RESULTADO CERO EN VEZ DE ABEND SIZE.   *
004800* 18/01/95 RE   REVISION ANUAL - SIN CAMBIOS.                   *
004900* 05/05/96 JCL  SE ESTANDARIZA NOMBRE DE COPY DE LINKAGE CON     *
005000*               EL RESTO DE LA MESA (PGM_50-CP-PCTLNK).          *
005100* 22/10/97 JCL  REVISION ANUAL - SIN CAMBIOS.                    *
005200* 14/09/98 JCL  REVISION Y2K: NO HAY CAMPOS DE FECHA EN ESTE     *
005300*               PROGRAMA, SE DEJA CONSTANCIA PARA EL RELEVAMIENTO*
005400*               GENERAL DEL AREA. SIN CAMBIO DE CODIGO.         *
005500* 11/01/99 JCL  CIERRE RELEVAMIENTO Y2K - PROGRAMA CERTIFICADO.  *
005600* 03/08/01 PDS  SE AGREGA COMENTARIO DE USO EN PGMTICKC.         *
005700***************************************************************
005800*
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-370.
006200 OBJECT-COMPUTER. IBM-370.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*
006900 DATA DIVISION.
007000 FILE SECTION.
007100*
007200 WORKING-STORAGE SECTION.
007300*=======================*
007400 77  FILLER          PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007500*
007600*----------- CONTADORES Y CODIGOS DE CONTROL -------------------
007700 77  WS-CANT-LLAMADAS    PIC 9(07) USAGE COMP  VALUE ZEROS.
007800 77  WS-OPERACION-VALIDA PIC X(01)             VALUE 'N'.
007900     88  WS-OP-ES-VALIDA                       VALUE 'S'.
008000     88  WS-OP-NO-ES-VALIDA                    VALUE 'N'.
008100*
008200*----------- AREA DE TRABAJO (VISTA EMPACADA) -------------------
008300 01  WS-BASE-AREA.
008400     03  WS-BASE-PACK        PIC S9(9)V9(2) USAGE COMP-3
008500                                            VALUE ZEROS.
008550     03  FILLER              PIC X(04)      VALUE SPACES.
008600*    VISTA REDEFINIDA SOLO PARA DISPLAY DE DEPURACION DE TURNO
008700*    NOCHE (VER HISTORIAL 07/09/92) - NO SE USA EN LOS CALCULOS
008800 01  WS-BASE-TRACE REDEFINES WS-BASE-AREA.
008900     03  WS-BASE-ENTERO      PIC S9(9).
009000     03  WS-BASE-DECIMAL     PIC 9(2).
009050     03  FILLER              PIC X(04).
009100*
009200 01  WS-PORCENTO-AREA.
009300     03  WS-PORCENTO-PACK    PIC S9(5)V9(4) USAGE COMP-3
009400                                            VALUE ZEROS.
009450     03  FILLER              PIC X(04)      VALUE SPACES.
009500 01  WS-PORCENTO-TRACE REDEFINES WS-PORCENTO-AREA.
009600     03  WS-PORCENTO-ENTERO  PIC S9(5).
009700     03  WS-PORCENTO-DECIMAL PIC 9(4).
009750     03  FILLER              PIC X(04).
009800*
009900 01  WS-RESULTADO-AREA.
010000     03  WS-RESULTADO-PACK   PIC S9(9)V9(4) USAGE COMP-3
010100                                            VALUE ZEROS.
010150     03  FILLER              PIC X(04)      VALUE SPACES.
010200 01  WS-RESULTADO-TRACE REDEFINES WS-RESULTADO-AREA.
010300     03  WS-RESULTADO-ENTERO   PIC S9(9).
010400     03  WS-RESULTADO-DECIMAL  PIC 9(4).
010450     03  FILLER                PIC X(04).
010500*
010600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010700*
010800*-----------------------------------------------------------------
010900 LINKAGE SECTION.
011000*================*
011100     COPY PCTLNK.
011200*
011300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011400 PROCEDURE DIVISION USING LK-PCT-AREA.
011500*
011600 MAIN-PROGRAM-I.
011700*
011800     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
011900*
012000     IF WS-OP-ES-VALIDA THEN
012100        PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
012200     END-IF
012300*
012400     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
012500*
012600 MAIN-PROGRAM-F. GOBACK.
012700*
012800*-----------------------------------------------------------------
012900 1000-INICIO-I.
013000*
013100     MOVE ZEROS         TO RETURN-CODE
013200     ADD  1              TO WS-CANT-LLAMADAS
013300     MOVE LK-BASE        TO WS-BASE-PACK
013400     MOVE LK-PORCENTO    TO WS-PORCENTO-PACK
013500*
013600     EVALUATE LK-OPERACION
013700        WHEN 'AGR'
013800        WHEN 'QUI'
013900        WHEN 'DIF'
014000           SET WS-OP-ES-VALIDA TO TRUE
014100        WHEN OTHER
014200           SET WS-OP-NO-ES-VALIDA TO TRUE
014300           MOVE 90 TO RETURN-CODE
014400     END-EVALUATE.
014500*
014600 1000-INICIO-F. EXIT.
014700*
014800*-----------------------------------------------------------------
014900 2000-PROCESO-I.
015000*
015100     EVALUATE LK-OPERACION
015200        WHEN 'AGR'
015300           PERFORM 2100-SUMAR-PORCENTO-I
015400              THRU 2100-SUMAR-PORCENTO-F
015500        WHEN 'QUI'
015600           PERFORM 2200-RESTAR-PORCENTO-I
015700              THRU 2200-RESTAR-PORCENTO-F
015800        WHEN 'DIF'
015900           PERFORM 2300-DIFERENCIA-PORCENTO-I
016000              THRU 2300-DIFERENCIA-PORCENTO-F
016100     END-EVALUATE.
016200*
016300 2000-PROCESO-F. EXIT.
016400*
016500*---- AGR: LK-RESULTADO = LK-BASE + LK-PORCENTO % DE LK-BASE -----
016600 2100-SUMAR-PORCENTO-I.
016700*
016800     COMPUTE LK-RESULTADO ROUNDED =
016900        LK-BASE + (LK-BASE * LK-PORCENTO / 100).
017000*
017100 2100-SUMAR-PORCENTO-F. EXIT.
017200*
017300*---- QUI: LK-RESULTADO = LK-BASE - LK-PORCENTO % DE LK-BASE -----
017400 2200-RESTAR-PORCENTO-I.
017500*
017600     COMPUTE LK-RESULTADO ROUNDED =
017700        LK-BASE - (LK-BASE * LK-PORCENTO / 100).
017800*
017900 2200-RESTAR-PORCENTO-F. EXIT.
018000*
018100*---- DIF: VARIACION % DE LK-BASE RESPECTO DE LK-REFERENCIA ------
018200 2300-DIFERENCIA-PORCENTO-I.
018300*
018400*    VER HISTORIAL 30/06/94 - REFERENCIA CERO NO ES UN CASO DE
018500*    NEGOCIO REAL (SIEMPRE HAY UN PRECIO DE COMPRA DE BASE) PERO
018600*    SE CUBRE PARA NO ABORTAR POR SIZE ERROR.
018700     IF LK-REFERENCIA = ZEROS THEN
018800        MOVE ZEROS TO LK-RESULTADO
018900     ELSE
019000        COMPUTE LK-RESULTADO ROUNDED =
019100           ((LK-BASE - LK-REFERENCIA) / LK-REFERENCIA) * 100
019200     END-IF.
019300*
019400 2300-DIFERENCIA-PORCENTO-F. EXIT.
019500*
019600*-----------------------------------------------------------------
019700 9999-FINAL-I.
019800*
019900     MOVE LK-RESULTADO TO WS-RESULTADO-PACK.
020000*
020100 9999-FINAL-F. EXIT.
