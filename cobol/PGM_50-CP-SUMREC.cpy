000100*///////////////// LAYOUT RESUMEN DE CORTE POR MODO ///////////////
000200**************************************************
000300*    LAYOUT SUMMARY-OUT                          *
000400*    ARCHIVO DDRESUOUT - UNA LINEA POR SEGMENTO,  *
000500*    MAS UNA LINEA DE TOTAL GENERAL AL FINAL      *
000600**************************************************
000700 01  IMP-RESUMEN-LINEA.
000800     03  IMP-RES-MODO        PIC X(07)          VALUE SPACES.
000900     03  FILLER              PIC X(02)          VALUE SPACES.
001000     03  IMP-RES-TICKS       PIC ZZZZZ9         VALUE ZEROS.
001100     03  FILLER              PIC X(02)          VALUE SPACES.
001200     03  IMP-RES-STOPS       PIC ZZZ9           VALUE ZEROS.
001300     03  FILLER              PIC X(02)          VALUE SPACES.
001400     03  IMP-RES-HI-BAL      PIC -Z(8)9.99       VALUE ZEROS.
001500
001600 01  IMP-RESUMEN-TOTAL.
001700     03  FILLER              PIC X(16)          VALUE
001800                        'TOTAL GENERAL: '.
001900     03  IMP-TOT-TICKS       PIC ZZZZZZ9        VALUE ZEROS.
002000     03  FILLER              PIC X(20)          VALUE
002100                        ' TICKS, STOPS: '.
002200     03  IMP-TOT-STOPS       PIC ZZZZ9          VALUE ZEROS.
002300     03  FILLER              PIC X(20)          VALUE
002400                        ' BALANCE FINAL: '.
002500     03  IMP-TOT-BALANCE     PIC -Z(8)9.99       VALUE ZEROS.
002600*/////////////////////////////////////////////////////////////////
