000100*///////////////// LAYOUT ULTIMA ORDEN DE COMPRA ///////////////////
000200**************************************************
000300*    LAYOUT BUY-ORDER-RECORD                     *
000400*    ARCHIVO DDCOMPRIN - LARGO REGISTRO = 40 BYTES*
000500**************************************************
000600*    POSICION RELATIVA (1:10) IDENTIFICADOR DE LA ORDEN EN
000700*    EL EXCHANGE.
000800 01  BUY-ORDER-RECORD.
000900     03  BUY-ORDER-ID        PIC X(10)          VALUE SPACES.
001000*    POSICION RELATIVA (11:6) PRECIO DE EJECUCION DE LA COMPRA
001100     03  BUY-ORDER-PRICE     PIC S9(9)V9(2)
001200                                 USAGE COMP-3   VALUE ZEROS.
001300*    POSICION RELATIVA (17:8) CANTIDAD DE MONEDA COMPRADA
001400*    8 DECIMALES - PRECISION PROPIA DE CRIPTOMONEDA
001500     03  BUY-ORDER-SIZE      PIC S9(7)V9(8)
001600                                 USAGE COMP-3   VALUE ZEROS.
001700*    POSICION RELATIVA (25:5) COMISION COBRADA EN LA COMPRA,
001800*    EN MONEDA FIAT
001900     03  BUY-ORDER-FEE       PIC S9(7)V9(2)
002000                                 USAGE COMP-3   VALUE ZEROS.
002100*    POSICION RELATIVA (30:11) RESERVADO PARA USO FUTURO
002200     03  FILLER              PIC X(11)          VALUE SPACES.
002300*/////////////////////////////////////////////////////////////////
