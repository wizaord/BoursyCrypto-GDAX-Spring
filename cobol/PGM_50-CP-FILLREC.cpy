000100*///////////////// LAYOUT FILL DEL EXCHANGE //////////////////////
000200**************************************************
000300*    LAYOUT FILL-RECORD                          *
000400*    ARCHIVO DDFILLIN - LARGO REGISTRO = 60 BYTES *
000500**************************************************
000600*    POSICION RELATIVA (1:9) NUMERO DE TRADE, A MAYOR NUMERO
000700*    MAS RECIENTE EL FILL
000800 01  FILL-RECORD.
000900     03  FILL-TRADE-ID       PIC 9(09)          VALUE ZEROS.
001000*    POSICION RELATIVA (10:10) ORDEN A LA QUE PERTENECE EL FILL
001100     03  FILL-ORDER-ID       PIC X(10)          VALUE SPACES.
001200*    POSICION RELATIVA (20:10) PRODUCTO OPERADO (EJ. BTC-EUR)
001300     03  FILL-PRODUCT        PIC X(10)          VALUE SPACES.
001400*    POSICION RELATIVA (30:4) LADO DE LA OPERACION
001500*    VALORES VALIDOS: 'buy '; 'sell'
001600     03  FILL-SIDE           PIC X(04)          VALUE SPACES.
001700*    POSICION RELATIVA (34:6) PRECIO DE EJECUCION DEL FILL
001800     03  FILL-PRICE          PIC S9(9)V9(2)
001900                                 USAGE COMP-3   VALUE ZEROS.
002000*    POSICION RELATIVA (40:8) CANTIDAD OPERADA EN EL FILL
002100     03  FILL-SIZE           PIC S9(7)V9(8)
002200                                 USAGE COMP-3   VALUE ZEROS.
002300*    POSICION RELATIVA (48:5) COMISION COBRADA EN EL FILL
002400     03  FILL-FEE            PIC S9(7)V9(2)
002500                                 USAGE COMP-3   VALUE ZEROS.
002600*    POSICION RELATIVA (53:8) RESERVADO PARA USO FUTURO
002700     03  FILLER              PIC X(08)          VALUE SPACES.
002800*/////////////////////////////////////////////////////////////////
