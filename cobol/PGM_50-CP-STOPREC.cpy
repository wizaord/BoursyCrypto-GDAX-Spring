000100*///////////////// LAYOUT STOP-SELL VIGENTE ///////////////////////
000200**************************************************
000300*    LAYOUT STOP-ORDER-RECORD                    *
000400*    LARGO REGISTRO = 20 BYTES                   *
000500**************************************************
000600*    POSICION RELATIVA (1:1) INDICADOR SI HAY STOP COLOCADO
000700 01  STOP-ORDER-RECORD.
000800     03  STOP-ORDER-PRESENT  PIC X(01)          VALUE 'N'.
000900         88  STOP-COLOCADO                      VALUE 'Y'.
001000         88  STOP-NO-COLOCADO                   VALUE 'N'.
001100*    POSICION RELATIVA (2:10) IDENTIFICADOR DEL STOP EN EL
001200*    EXCHANGE
001300     03  STOP-ORDER-ID       PIC X(10)          VALUE SPACES.
001400*    POSICION RELATIVA (12:6) PRECIO DE DISPARO DEL STOP
001500     03  STOP-ORDER-PRICE    PIC S9(9)V9(2)
001600                                 USAGE COMP-3   VALUE ZEROS.
001700*    POSICION RELATIVA (18:3) RESERVADO PARA USO FUTURO
001800     03  FILLER              PIC X(03)          VALUE SPACES.
001900*/////////////////////////////////////////////////////////////////
