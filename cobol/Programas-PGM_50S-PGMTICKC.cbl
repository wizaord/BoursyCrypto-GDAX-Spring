000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMTICKC.
000300 AUTHOR.        R. ECHAGUE.
000400 INSTALLATION.  MESA DE OPERACIONES - DEPTO SISTEMAS.
000500 DATE-WRITTEN.  22/11/1994.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - MESA DE OPERACIONES.
000800*
000900***************************************************************
001000*    SEGUIMIENTO DE COTIZACIONES CON STOP DE PROTECCION        *
001100*    ============================================              *
001200*    NACIO EN EL 94 COMO EL MOTOR DE STOP TRAILING DE LA MESA   *
001300*    DE FUTUROS (VER HISTORIAL). EN 2017 LA MESA DE MONEDA      *
001400*    DIGITAL PIDIO QUE SE LE ADAPTARA EL MISMO MOTOR PARA SU    *
001500*    CARTERA DE BTC CONTRA MONEDA FIAT, PORQUE LA LOGICA DE     *
001600*    "SUBIR EL STOP A MEDIDA QUE SUBE EL PRECIO SIN BAJARLO     *
001700*    NUNCA" ES LA MISMA. DE AHI EL NOMBRE PGMTICKC (TICK DE     *
001800*    COTIZACION).                                               *
001900*                                                               *
002000*    UNIDAD DE TRABAJO: UN TICK DE PRECIO (UN REGISTRO DE       *
002100*    ENTRADA-TICKS). EL PROGRAMA ARRASTRA EL ESTADO DEL         *
002200*    OPERADOR (MODO, ULTIMA COMPRA, STOP VIGENTE) DE UN TICK     *
002300*    AL SIGUIENTE EN WORKING-STORAGE, NO HAY CLAVE DE ARCHIVO   *
002400*    INVOLUCRADA.                                               *
002500*                                                               *
002600*    MODOS DEL OPERADOR (WS-TRADER-MODE):                       *
002700*      NOORDER = SIN POSICION TOMADA, SE DEFINE EL MODO EN      *
002800*                EL PRIMER TICK.                                *
002900*      ACHAT   = ESPERANDO ORDEN DE COMPRA (FUERA DE ALCANCE    *
003000*                DE ESTE PROGRAMA - VER NOTA MAS ABAJO).        *
003100*      VENTE   = HAY UNA COMPRA EN CARTERA, SE SIGUE EL PRECIO  *
003200*                Y SE REACOMODA EL STOP DE VENTA.               *
003300*                                                               *
003400*    LA COLOCACION DE LA ORDEN DE COMPRA (MODO ACHAT) Y TODA    *
003500*    LA MENSAJERIA HACIA EL EXCHANGE SON RESUELTAS POR OTRO     *
003600*    SUBSISTEMA (FUERA DE ALCANCE); ESTE PROGRAMA SOLO REGISTRA *
003700*    LA DECISION Y, EN MODO VENTE, EL MOVIMIENTO DEL STOP.       *
003800***************************************************************
003900*    HISTORIAL DE CAMBIOS                                       *
004000*    ---------------------                                      *
004100* 22/11/94 RE   ALTA DEL PROGRAMA PARA LA MESA DE FUTUROS        *
004200*               (SEGUIMIENTO DE STOP SOBRE CONTRATOS).           *
004300* 03/02/95 RE   SE AGREGA EL RESUMEN POR CORTE DE MODO, LA       *
004400*               MESA QUERIA VER CUANTAS VECES SE REACOMODA EL    *
004500*               STOP POR TURNO.                                  *
004600* 14/07/95 MGZ  CORRECCION EN EL CALCULO DE BALANCE: LA          *
004700*               COMISION DE COMPRA NO SE ESTABA SUMANDO AL       *
004800*               COSTO.                                           *
004900* 09/01/96 JCL  REVISION ANUAL - SIN CAMBIOS.                    *
005000* 28/05/97 JCL  SE AGREGA EL MODO VISUALIZACION (UPSI-0) PARA    *
005100*               PODER CORRER EL BATCH EN SECO SIN TOCAR EL       *
005200*               STOP, A PEDIDO DE AUDITORIA.                     *
005300* 17/09/98 JCL  REVISION Y2K: NO HAY FECHAS DE 6 POSICIONES EN   *
005400*               ESTE PROGRAMA, SE DEJA CONSTANCIA PARA EL        *
005500*               RELEVAMIENTO GENERAL. SIN CAMBIO DE CODIGO.      *
005600* 15/01/99 JCL  CIERRE RELEVAMIENTO Y2K - PROGRAMA CERTIFICADO.  *
005700* 11/04/00 PDS  EL STOP YA NO SE BAJA NUNCA AUNQUE EL PRECIO     *
005800*               RETROCEDA (PEDIDO DE RIESGO, VER REGLA DE        *
005900*               TRAILING) - ANTES QUEDABA AMBIGUO EN EL CODIGO.  *
006000* 06/11/02 PDS  SE DESACOPLAN LAS FORMULAS DE PORCENTO A UN      *
006100*               SUBPROGRAMA COMUN (PGMPCTOS) PARA COMPARTIRLAS   *
006200*               CON OTROS MOTORES DE SEGUIMIENTO DE LA MESA.     *
006300* 19/03/04 PDS  SE ADAPTA PARA LA CARTERA DE LA MESA DE MONEDA   *
006400*               DIGITAL: LLEGA COMO SEED RECORD LA ULTIMA        *
006500*               COMPRA Y SE BUSCA EL FILL EN VEZ DE CONSULTAR    *
006600*               SALDO DE CUENTA CORRIENTE.                       *
006700* 02/08/06 LFQ  SE AGREGAN LAS VISTAS REDEFINIDAS DE TRACE PARA  *
006800*               CONSOLA, SIGUIENDO EL MISMO CRITERIO QUE YA SE   *
006900*               USA EN PGMPCTOS DESDE EL 92.                     *
006910* 14/05/09 PDS  CORRECCION: WS-FEE-VENTA/WS-PRECIO-VENTA/        *
006920*               WS-COSTO-COMPRA SE REDONDEABAN EN CADA PASO      *
006930*               INTERMEDIO Y QUEDABAN CORTOS DE DECIMALES,       *
006940*               ARRASTRANDO ERROR AL BALANCE. SE AMPLIAN A       *
006950*               PRECISION COMPLETA Y SE REDONDEA UNA SOLA VEZ AL *
006960*               FINAL (WS-BALANCE). TAMBIEN SE CORRIGE EL PASE   *
006970*               DE LK-RESULTADO (4 DECIMALES) A LOS CAMPOS DE    *
006980*               PRECIO DEL STOP (2 DECIMALES), QUE TRUNCABA EN   *
006990*               VEZ DE REDONDEAR.                                *
006991* 21/07/09 PDS  CORRECCION: EL CORTE DE FIN DE SEGMENTO NO SE     *
006992*               EMITIA PARA EL ULTIMO MODO DEL DIA PORQUE LA      *
006993*               LECTURA DEL SIGUIENTE TICK ESTABA AL PIE DEL      *
006994*               ELSE Y EL FIN DE ARCHIVO SE DETECTABA RECIEN EN   *
006995*               LA PROXIMA INVOCACION, QUE EL PERFORM UNTIL YA    *
006996*               NO HACIA. SE PASA LA LECTURA AL INICIO DEL        *
006997*               PARRAFO, IGUAL QUE EN PGMCORT2, PARA QUE EL       *
006998*               CORTE DE EOF SE DISPARE EN LA MISMA LECTURA.      *
007000***************************************************************
007100*
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-370.
007500 OBJECT-COMPUTER. IBM-370.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     UPSI-0 ON  STATUS IS WS-VISUALIZACION-ON
007900            OFF STATUS IS WS-VISUALIZACION-OFF.
008000*
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300*
008400     SELECT ENTRADA-TICKS  ASSIGN DDTICKIN
008500     FILE STATUS IS FS-TICKS.
008600*
008700     SELECT ENTRADA-FILLS  ASSIGN DDFILLIN
008800     FILE STATUS IS FS-FILLS.
008900*
009000     SELECT ENTRADA-COMPRA ASSIGN DDCOMPRIN
009100     FILE STATUS IS FS-COMPRA.
009200*
009300     SELECT SALIDA-DECISION ASSIGN DDDECOUT
009400     FILE STATUS IS FS-DECISION.
009500*
009600     SELECT SALIDA-RESUMEN  ASSIGN DDRESUOUT
009700     FILE STATUS IS FS-RESUMEN.
009800*
009900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010000 DATA DIVISION.
010100 FILE SECTION.
010200*
010300 FD  ENTRADA-TICKS
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORDING MODE IS F.
010600 01  REG-TICKS           PIC X(20).
010700*
010800 FD  ENTRADA-FILLS
010900     BLOCK CONTAINS 0 RECORDS
011000     RECORDING MODE IS F.
011100 01  REG-FILLS           PIC X(60).
011200*
011300 FD  ENTRADA-COMPRA
011400     BLOCK CONTAINS 0 RECORDS
011500     RECORDING MODE IS F.
011600 01  REG-COMPRA          PIC X(40).
011700*
011800 FD  SALIDA-DECISION
011900     BLOCK CONTAINS 0 RECORDS
012000     RECORDING MODE IS F.
012100 01  REG-DECISION        PIC X(99).
012200*
012300 FD  SALIDA-RESUMEN
012400     BLOCK CONTAINS 0 RECORDS
012500     RECORDING MODE IS F.
012600 01  REG-RESUMEN         PIC X(81).
012700*
012800 WORKING-STORAGE SECTION.
012900*=======================*
013000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
013100*
013200*----------- ARCHIVOS -------------------------------------------
013300 77  FS-TICKS            PIC XX      VALUE SPACES.
013400 77  FS-FILLS            PIC XX      VALUE SPACES.
013500 77  FS-COMPRA           PIC XX      VALUE SPACES.
013600 77  FS-DECISION         PIC XX      VALUE SPACES.
013700 77  FS-RESUMEN          PIC XX      VALUE SPACES.
013800*
013900 77  WS-STATUS-FIN       PIC X.
014000     88  WS-FIN-LECTURA              VALUE 'Y'.
014100     88  WS-NO-FIN-LECTURA           VALUE 'N'.
014200*
014300 77  WS-STATUS-FIN-FILLS PIC X       VALUE 'N'.
014400     88  WS-FIN-FILLS                VALUE 'Y'.
014500     88  WS-NO-FIN-FILLS             VALUE 'N'.
014600*
014700*----------- ESTADO DEL OPERADOR (SE ARRASTRA TICK A TICK) ------
014800 01  WS-ESTADO-TRADER.
014900     03  WS-TRADER-MODE  PIC X(07)   VALUE 'NOORDER'.
015000         88  MODO-NOORDER            VALUE 'NOORDER'.
015100         88  MODO-ACHAT              VALUE 'ACHAT  '.
015200         88  MODO-VENTE              VALUE 'VENTE  '.
015300     03  WS-MODO-ANT     PIC X(07)   VALUE 'NOORDER'.
015350     03  FILLER          PIC X(06)   VALUE SPACES.
015400*
015500 77  WS-FLAG-BENEFICIO   PIC X(01)   VALUE 'N'.
015600     88  WS-EN-BENEFICIO             VALUE 'S'.
015700     88  WS-NO-EN-BENEFICIO          VALUE 'N'.
015800*
015900 77  WS-FLAG-FILL        PIC X(01)   VALUE 'N'.
016000     88  WS-FILL-ENCONTRADO          VALUE 'S'.
016100     88  WS-FILL-NO-ENCONTRADO       VALUE 'N'.
016200*
016300*----------- CONFIGURACION DE LA MESA (PARAMETROS DE TURNO) -----
016400 01  WS-CONFIG-TRADER.
016500     03  WS-CFG-PRODUCTO          PIC X(10) VALUE 'BTC-EUR'.
016600     03  WS-CFG-VISUALIZACION     PIC X(01) VALUE 'N'.
016700         88  CFG-ES-VISUALIZACION           VALUE 'S'.
016800         88  CFG-NO-ES-VISUALIZACION        VALUE 'N'.
016900     03  WS-CFG-PCT-ANTES-VENTA   PIC S9(5)V9(4) USAGE COMP-3
017000                                            VALUE 2.0000.
017100     03  WS-CFG-SECURE-ACTIVO     PIC X(01) VALUE 'S'.
017200         88  CFG-SECURE-ACTIVO              VALUE 'S'.
017300         88  CFG-SECURE-INACTIVO            VALUE 'N'.
017400     03  WS-CFG-SECURE-PCT        PIC S9(5)V9(4) USAGE COMP-3
017500                                            VALUE 1.0000.
017600     03  WS-CFG-BENEF-INICIAL-PCT PIC S9(5)V9(4) USAGE COMP-3
017700                                            VALUE 0.5000.
017800     03  WS-CFG-BENEF-SIGTE-PCT   PIC S9(5)V9(4) USAGE COMP-3
017900                                            VALUE 0.3000.
018000     03  FILLER                   PIC X(10) VALUE SPACES.
018100*
018200*----------- VALORES DE TRABAJO DEL TICK ACTUAL ------------------
018300 77  WS-BALANCE          PIC S9(9)V9(2) USAGE COMP-3 VALUE ZEROS.
018400 77  WS-EVOLUCION-PCT    PIC S9(5)V9(4) USAGE COMP-3 VALUE ZEROS.
018500 77  WS-STOP-NUEVO       PIC S9(9)V9(2) USAGE COMP-3 VALUE ZEROS.
018600 77  WS-CURSO-REQUERIDO  PIC S9(9)V9(2) USAGE COMP-3 VALUE ZEROS.
018700 77  WS-SEUIL-STOP       PIC S9(9)V9(2) USAGE COMP-3 VALUE ZEROS.
018800 77  WS-FEE-VENTA        PIC S9(9)V9(10) USAGE COMP-3 VALUE ZEROS.
018900 77  WS-PRECIO-VENTA     PIC S9(9)V9(10) USAGE COMP-3 VALUE ZEROS.
019000 77  WS-COSTO-COMPRA     PIC S9(9)V9(10) USAGE COMP-3 VALUE ZEROS.
019100 77  WS-STOP-SEQ-EDIT    PIC 9(06)                   VALUE ZEROS.
019200*
019300*----------- ACUMULADORES DE CORTE POR MODO -----------------------
019400 77  WS-SEG-TICKS        PIC 9(06)     USAGE COMP    VALUE ZEROS.
019500 77  WS-SEG-STOPS        PIC 9(04)     USAGE COMP    VALUE ZEROS.
019600 77  WS-SEG-HI-BAL       PIC S9(9)V9(2) USAGE COMP-3 VALUE ZEROS.
019700 77  WS-TOT-TICKS        PIC 9(07)     USAGE COMP    VALUE ZEROS.
019800 77  WS-TOT-STOPS        PIC 9(05)     USAGE COMP    VALUE ZEROS.
019900 77  WS-TOT-BALANCE-FINAL PIC S9(9)V9(2) USAGE COMP-3 VALUE ZEROS.
020000*
020100*----------- TABLA DE FILLS PARA LA BUSQUEDA DE LA ULTIMA COMPRA -
020200 01  WS-TABLA-FILLS-AREA.
020300     03  WS-FILLS-CANT   PIC 9(04) USAGE COMP VALUE ZEROS.
020350     03  FILLER          PIC X(04) VALUE SPACES.
020400     03  WS-FILLS-TABLA  OCCURS 200 TIMES
020500                         INDEXED BY WS-FILLS-IDX.
020600         05  TAB-FILL-TRADE-ID  PIC 9(09).
020700         05  TAB-FILL-ORDER-ID  PIC X(10).
020800         05  TAB-FILL-PRODUCT   PIC X(10).
020900         05  TAB-FILL-SIDE      PIC X(04).
021000         05  TAB-FILL-PRICE     PIC S9(9)V9(2) USAGE COMP-3.
021100         05  TAB-FILL-SIZE      PIC S9(7)V9(8) USAGE COMP-3.
021200         05  TAB-FILL-FEE       PIC S9(7)V9(2) USAGE COMP-3.
021300*
021400 77  WS-MAYOR-TRADE-ID   PIC 9(09) USAGE COMP VALUE ZEROS.
021500 77  WS-IDX-GANADOR      PIC 9(04) USAGE COMP VALUE ZEROS.
021600*
021700*//////////////// COPYS DE LAYOUT (VER PGM_50-CP-*) //////////////
021800     COPY TKTREC.
021900*    VISTA REDEFINIDA SOLO PARA DISPLAY DE DEPURACION - NO SE
022000*    USA EN LOS CALCULOS (VER HISTORIAL 02/08/06)
022100 01  TICKET-TRACE REDEFINES TICKET-RECORD.
022200     03  TRC-TICK-SEQ-NO     PIC 9(06).
022300     03  TRC-TICK-PRECIO-E   PIC S9(9).
022400     03  TRC-TICK-PRECIO-D   PIC 9(2).
022500     03  FILLER              PIC X(08).
022600*
022700     COPY BUYOREC.
022800 01  BUY-ORDER-TRACE REDEFINES BUY-ORDER-RECORD.
022900     03  FILLER              PIC X(10).
023000     03  TRC-BUY-PRECIO-E    PIC S9(9).
023100     03  TRC-BUY-PRECIO-D    PIC 9(2).
023200     03  FILLER              PIC X(19).
023300*
023400     COPY FILLREC.
023500*
023600     COPY STOPREC.
023700 01  STOP-ORDER-TRACE REDEFINES STOP-ORDER-RECORD.
023800     03  FILLER              PIC X(11).
023900     03  TRC-STOP-PRECIO-E   PIC S9(9).
024000     03  TRC-STOP-PRECIO-D   PIC 9(2).
024100     03  FILLER              PIC X(03).
024200*
024300     COPY DECOREC.
024400     COPY SUMREC.
024500     COPY PCTLNK.
024600*//////////////////////////////////////////////////////////////////
024700*
024800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
024900*
025000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
025100 PROCEDURE DIVISION.
025200*
025300 MAIN-PROGRAM-I.
025400*
025500     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
025600     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
025700                             UNTIL WS-FIN-LECTURA
025800     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
025900*
026000 MAIN-PROGRAM-F. GOBACK.
026100*
026200*------------------------------------------------------------------
026300 1000-INICIO-I.
026400*
026500     SET WS-NO-FIN-LECTURA TO TRUE
026600     SET WS-NO-EN-BENEFICIO TO TRUE
026700     SET WS-NO-FIN-FILLS TO TRUE
026800*
026900     IF WS-VISUALIZACION-ON THEN
027000        SET CFG-ES-VISUALIZACION TO TRUE
027100     ELSE
027200        SET CFG-NO-ES-VISUALIZACION TO TRUE
027300     END-IF
027400*
027500     OPEN INPUT  ENTRADA-TICKS
027600     IF FS-TICKS IS NOT EQUAL '00' THEN
027700        DISPLAY '* ERROR EN OPEN ENTRADA-TICKS  = ' FS-TICKS
027800        SET WS-FIN-LECTURA TO TRUE
027900     END-IF
028000*
028100     OPEN INPUT  ENTRADA-FILLS
028200     IF FS-FILLS IS NOT EQUAL '00' THEN
028300        DISPLAY '* ERROR EN OPEN ENTRADA-FILLS  = ' FS-FILLS
028400        SET WS-FIN-LECTURA TO TRUE
028500     END-IF
028600*
028700     OPEN INPUT  ENTRADA-COMPRA
028800     IF FS-COMPRA IS NOT EQUAL '00' THEN
028900        DISPLAY '* ERROR EN OPEN ENTRADA-COMPRA = ' FS-COMPRA
029000        SET WS-FIN-LECTURA TO TRUE
029100     END-IF
029200*
029500     OPEN OUTPUT SALIDA-DECISION
029600     IF FS-DECISION IS NOT EQUAL '00' THEN
029700        DISPLAY '* ERROR EN OPEN SALIDA-DECISION = ' FS-DECISION
029800        MOVE 9999 TO RETURN-CODE
029900        SET WS-FIN-LECTURA TO TRUE
030000     END-IF
030100*
030200     OPEN OUTPUT SALIDA-RESUMEN
030300     IF FS-RESUMEN IS NOT EQUAL '00' THEN
030400        DISPLAY '* ERROR EN OPEN SALIDA-RESUMEN  = ' FS-RESUMEN
030500        MOVE 9999 TO RETURN-CODE
030600        SET WS-FIN-LECTURA TO TRUE
030700     END-IF
030800*
030900     IF NOT WS-FIN-LECTURA THEN
031000        PERFORM 1100-CARGAR-COMPRA-I      THRU 1100-CARGAR-COMPRA-F
031100        PERFORM 1200-CARGAR-TABLA-FILLS-I
031200           THRU 1200-CARGAR-TABLA-FILLS-F
031300*       EL PRIMER TICK SE LEE DENTRO DE 2000-PROCESO-I, NO AQUI
031350*       (VER HISTORIAL 21/07/09) PARA QUE EL CORTE DE FIN DE
031360*       ARCHIVO SE DETECTE EN LA MISMA INVOCACION QUE LA LECTURA.
031400     END-IF.
031500*
031600 1000-INICIO-F. EXIT.
031700*
031800*------------------------------------------------------------------
031900 1100-CARGAR-COMPRA-I.
032000*
032100     READ ENTRADA-COMPRA INTO BUY-ORDER-RECORD
032200*
032300     EVALUATE FS-COMPRA
032400        WHEN '00'
032450           CONTINUE
032550        WHEN '10'
032600*          ARCHIVO VACIO = MARCA DE "SIN TENENCIA" (BUY-ORDER-SIZE
032700*          QUEDA EN CERO POR EL VALUE DEL COPY)
032750           CONTINUE
032900        WHEN OTHER
033000           DISPLAY '*ERROR EN LECTURA ENTRADA-COMPRA : ' FS-COMPRA
033100           SET WS-FIN-LECTURA TO TRUE
033200     END-EVALUATE.
033300*
033400 1100-CARGAR-COMPRA-F. EXIT.
033500*
033600*------------------------------------------------------------------
033700 1200-CARGAR-TABLA-FILLS-I.
033800*
033900     MOVE ZEROS TO WS-FILLS-CANT
034000     PERFORM 1250-LEER-FILL-I THRU 1250-LEER-FILL-F
034100        UNTIL WS-FIN-FILLS OR WS-FILLS-CANT = 200.
034200*
034300 1200-CARGAR-TABLA-FILLS-F. EXIT.
034400*
034500*------------------------------------------------------------------
034600 1250-LEER-FILL-I.
034700*
034800     READ ENTRADA-FILLS INTO FILL-RECORD
034900*
035000     EVALUATE FS-FILLS
035100        WHEN '00'
035200           ADD 1 TO WS-FILLS-CANT
035300           MOVE FILL-TRADE-ID TO TAB-FILL-TRADE-ID(WS-FILLS-CANT)
035400           MOVE FILL-ORDER-ID TO TAB-FILL-ORDER-ID(WS-FILLS-CANT)
035500           MOVE FILL-PRODUCT  TO TAB-FILL-PRODUCT(WS-FILLS-CANT)
035600           MOVE FILL-SIDE     TO TAB-FILL-SIDE(WS-FILLS-CANT)
035700           MOVE FILL-PRICE    TO TAB-FILL-PRICE(WS-FILLS-CANT)
035800           MOVE FILL-SIZE     TO TAB-FILL-SIZE(WS-FILLS-CANT)
035900           MOVE FILL-FEE      TO TAB-FILL-FEE(WS-FILLS-CANT)
036000        WHEN '10'
036100           SET WS-FIN-FILLS TO TRUE
036200        WHEN OTHER
036300           DISPLAY '*ERROR EN LECTURA ENTRADA-FILLS : ' FS-FILLS
036400           SET WS-FIN-FILLS TO TRUE
036500     END-EVALUATE.
036600*
036700 1250-LEER-FILL-F. EXIT.
036800*
036900*------------------------------------------------------------------
037000 2000-PROCESO-I.
037100*
037150*    SE LEE PRIMERO Y SE RAMIFICA SOBRE EL RESULTADO DE LA LECTURA,
037160*    IGUAL QUE 2000-PROCESO-I DE PGMCORT2, PARA QUE EL CORTE DE FIN
037170*    DE ARCHIVO SE DISPARE EN LA MISMA INVOCACION QUE DETECTA EOF
037180*    (VER HISTORIAL 21/07/09).
037200     PERFORM 2100-LEER-TICK-I THRU 2100-LEER-TICK-F
037250*
037300     IF WS-FIN-LECTURA THEN
037400        PERFORM 2600-CORTE-MODO-I THRU 2600-CORTE-MODO-F
037500     ELSE
037600        PERFORM 3000-PROCESAR-TICK-I THRU 3000-PROCESAR-TICK-F
037700*
037800        IF WS-TRADER-MODE IS NOT EQUAL WS-MODO-ANT THEN
037900           PERFORM 2600-CORTE-MODO-I THRU 2600-CORTE-MODO-F
038000           MOVE WS-TRADER-MODE TO WS-MODO-ANT
038100        END-IF
038200*
038300        ADD 1 TO WS-SEG-TICKS
038400        ADD 1 TO WS-TOT-TICKS
038500*
038600        IF MODO-VENTE AND WS-BALANCE > WS-SEG-HI-BAL THEN
038700           MOVE WS-BALANCE TO WS-SEG-HI-BAL
038800        END-IF
038900*
039000        MOVE WS-BALANCE TO WS-TOT-BALANCE-FINAL
039100     END-IF.
039300*
039400 2000-PROCESO-F. EXIT.
039500*
039600*------------------------------------------------------------------
039700 2100-LEER-TICK-I.
039800*
039900     READ ENTRADA-TICKS INTO TICKET-RECORD
040000*
040100     EVALUATE FS-TICKS
040200        WHEN '00'
040300           CONTINUE
040400        WHEN '10'
040500           SET WS-FIN-LECTURA TO TRUE
040600        WHEN OTHER
040700           DISPLAY '*ERROR EN LECTURA ENTRADA-TICKS : ' FS-TICKS
040800           SET WS-FIN-LECTURA TO TRUE
040900     END-EVALUATE.
041000*
041100 2100-LEER-TICK-F. EXIT.
041200*
041300*---- CORTE DE CONTROL POR CAMBIO DE WS-TRADER-MODE --------------
041400 2600-CORTE-MODO-I.
041500*
041600     MOVE WS-MODO-ANT    TO IMP-RES-MODO
041700     MOVE WS-SEG-TICKS   TO IMP-RES-TICKS
041800     MOVE WS-SEG-STOPS   TO IMP-RES-STOPS
041900     MOVE WS-SEG-HI-BAL  TO IMP-RES-HI-BAL
042000*
042100     WRITE REG-RESUMEN FROM IMP-RESUMEN-LINEA
042200     IF FS-RESUMEN IS NOT EQUAL '00' THEN
042300        DISPLAY '*ERROR EN WRITE SALIDA-RESUMEN : ' FS-RESUMEN
042400        MOVE 9999 TO RETURN-CODE
042500     END-IF
042600*
042700     MOVE ZEROS TO WS-SEG-TICKS
042800     MOVE ZEROS TO WS-SEG-STOPS
042900     MOVE ZEROS TO WS-SEG-HI-BAL.
043000*
043100 2600-CORTE-MODO-F. EXIT.
043200*
043300*------------------------------------------------------------------
043400 3000-PROCESAR-TICK-I.
043500*
043600     MOVE ZEROS  TO WS-BALANCE
043700     MOVE ZEROS  TO WS-EVOLUCION-PCT
043800     MOVE ZEROS  TO WS-STOP-NUEVO
043900     MOVE 'NONE'                    TO IMP-DEC-ACCION
044000*
044100     EVALUATE TRUE
044200        WHEN MODO-NOORDER
044300           PERFORM 3100-MODO-NOORDER-I THRU 3100-MODO-NOORDER-F
044400        WHEN MODO-ACHAT
044500           PERFORM 3200-MODO-ACHAT-I   THRU 3200-MODO-ACHAT-F
044600        WHEN MODO-VENTE
044700           PERFORM 3300-MODO-VENTE-I   THRU 3300-MODO-VENTE-F
044800     END-EVALUATE
044900*
045000     PERFORM 7000-ESCRIBIR-DECISION-I THRU 7000-ESCRIBIR-DECISION-F.
045100*
045200 3000-PROCESAR-TICK-F. EXIT.
045300*
045400*---- MODO NOORDER: DEFINIR ACHAT O VENTE -------------------------
045500 3100-MODO-NOORDER-I.
045600*
045700     PERFORM 3150-DETERMINAR-MODO-I THRU 3150-DETERMINAR-MODO-F.
045800*
045900 3100-MODO-NOORDER-F. EXIT.
046000*
046100*---- DETERMINACION DE MODO (ACHAT VS VENTE) ----------------------
046200 3150-DETERMINAR-MODO-I.
046300*
046400     IF BUY-ORDER-SIZE > ZEROS THEN
046500        PERFORM 3160-BUSCAR-ULT-COMPRA-I THRU 3160-BUSCAR-ULT-COMPRA-F
046600        IF WS-FILL-ENCONTRADO THEN
046700           SET MODO-VENTE TO TRUE
046800           MOVE TAB-FILL-ORDER-ID(WS-IDX-GANADOR) TO BUY-ORDER-ID
046900           MOVE TAB-FILL-PRICE(WS-IDX-GANADOR)    TO BUY-ORDER-PRICE
047000           MOVE TAB-FILL-SIZE(WS-IDX-GANADOR)     TO BUY-ORDER-SIZE
047100           MOVE TAB-FILL-FEE(WS-IDX-GANADOR)      TO BUY-ORDER-FEE
047200        ELSE
047300           SET MODO-ACHAT TO TRUE
047400        END-IF
047500     ELSE
047600        SET MODO-ACHAT TO TRUE
047700     END-IF.
047800*
047900 3150-DETERMINAR-MODO-F. EXIT.
048000*
048100*---- BUSQUEDA DEL ULTIMO FILL DE COMPRA (MAYOR TRADE-ID) ---------
048200 3160-BUSCAR-ULT-COMPRA-I.
048300*
048400     SET WS-FILL-NO-ENCONTRADO TO TRUE
048500     MOVE ZEROS TO WS-MAYOR-TRADE-ID
048600*
048700     IF WS-FILLS-CANT > ZEROS THEN
048800        PERFORM 3165-EVALUAR-FILL-I THRU 3165-EVALUAR-FILL-F
048900           VARYING WS-FILLS-IDX FROM 1 BY 1
049000           UNTIL WS-FILLS-IDX > WS-FILLS-CANT
049100     END-IF.
049200*
049300 3160-BUSCAR-ULT-COMPRA-F. EXIT.
049400*
049500 3165-EVALUAR-FILL-I.
049600*
049700     IF TAB-FILL-SIDE(WS-FILLS-IDX)    IS EQUAL TO 'buy '   AND
049800        TAB-FILL-PRODUCT(WS-FILLS-IDX) IS EQUAL TO WS-CFG-PRODUCTO
049900                                                             AND
050000        TAB-FILL-TRADE-ID(WS-FILLS-IDX) > WS-MAYOR-TRADE-ID THEN
050100        MOVE TAB-FILL-TRADE-ID(WS-FILLS-IDX) TO WS-MAYOR-TRADE-ID
050200        MOVE WS-FILLS-IDX TO WS-IDX-GANADOR
050300        SET WS-FILL-ENCONTRADO TO TRUE
050400     END-IF.
050500*
050600 3165-EVALUAR-FILL-F. EXIT.
050700*
050800*---- MODO ACHAT: FUERA DE ALCANCE, SOLO SE REGISTRA -------------
050900 3200-MODO-ACHAT-I.
051000*
051100     MOVE 'NONE' TO IMP-DEC-ACCION.
051200*
051300 3200-MODO-ACHAT-F. EXIT.
051400*
051500*---- MODO VENTE: BALANCE, EVOLUCION Y SEGUIMIENTO DE STOP --------
051600 3300-MODO-VENTE-I.
051700*
051800     PERFORM 4500-CALCULAR-BALANCE-I   THRU 4500-CALCULAR-BALANCE-F
051900     PERFORM 4600-CALCULAR-EVOLUCION-I THRU 4600-CALCULAR-EVOLUCION-F
052000*
052100     IF CFG-NO-ES-VISUALIZACION THEN
052200        PERFORM 4000-SEGUIMIENTO-VENTA-I THRU 4000-SEGUIMIENTO-VENTA-F
052300     END-IF.
052400*
052500 3300-MODO-VENTE-F. EXIT.
052600*
052700*---- CALCULO DE BALANCE DE LA VENTA -------------------------------
052800 4500-CALCULAR-BALANCE-I.
052900*
052950*    LOS CAMPOS INTERMEDIOS SE ARRASTRAN A PRECISION COMPLETA DE
052960*    COMP-3 (VER HISTORIAL) - EL UNICO REDONDEO ES EL DE WS-BALANCE.
053000     COMPUTE WS-FEE-VENTA =
053100        BUY-ORDER-SIZE * TICK-PRICE * 0.0025
053200*
053300     COMPUTE WS-PRECIO-VENTA =
053400        (BUY-ORDER-SIZE * TICK-PRICE) - WS-FEE-VENTA
053500*
053600     COMPUTE WS-COSTO-COMPRA =
053700        (BUY-ORDER-SIZE * BUY-ORDER-PRICE) + BUY-ORDER-FEE
053800*
053900     COMPUTE WS-BALANCE ROUNDED =
054000        WS-PRECIO-VENTA - WS-COSTO-COMPRA.
054100*
054200 4500-CALCULAR-BALANCE-F. EXIT.
054300*
054400*---- CALCULO DE EVOLUCION DEL PRECIO PARA EL REGISTRO DE LOG ------
054500 4600-CALCULAR-EVOLUCION-I.
054600*
054700     MOVE 'DIF'          TO LK-OPERACION
054800     MOVE TICK-PRICE     TO LK-BASE
054900     MOVE BUY-ORDER-PRICE TO LK-REFERENCIA
055000     MOVE ZEROS          TO LK-PORCENTO
055100*
055200     CALL 'PGMPCTOS' USING LK-PCT-AREA
055300*
055400     MOVE LK-RESULTADO TO WS-EVOLUCION-PCT.
055500*
055600 4600-CALCULAR-EVOLUCION-F. EXIT.
055700*
055800*---- SEGUIMIENTO DE LA VENTA EN CURSO ------------------------------
055900 4000-SEGUIMIENTO-VENTA-I.
056000*
056100     IF CFG-SECURE-ACTIVO AND STOP-NO-COLOCADO THEN
056200        MOVE 'QUI'        TO LK-OPERACION
056300        MOVE TICK-PRICE   TO LK-BASE
056400        MOVE WS-CFG-SECURE-PCT TO LK-PORCENTO
056500        CALL 'PGMPCTOS' USING LK-PCT-AREA
056600        COMPUTE WS-STOP-NUEVO ROUNDED = LK-RESULTADO
056700        PERFORM 5500-COLOCAR-STOP-I THRU 5500-COLOCAR-STOP-F
056800        MOVE 'STOP ORDER PLACED' TO IMP-DEC-ACCION
056900     ELSE
057000        PERFORM 4100-DETERMINAR-MODO-VENTA-I
057100           THRU 4100-DETERMINAR-MODO-VENTA-F
057200        EVALUATE TRUE
057300           WHEN WS-NO-EN-BENEFICIO
057400              MOVE 'STOP ORDER HELD' TO IMP-DEC-ACCION
057500           WHEN WS-EN-BENEFICIO
057600              PERFORM 5000-TRAILING-BENEFICE-I
057700                 THRU 5000-TRAILING-BENEFICE-F
057800        END-EVALUATE
057900     END-IF.
058000*
058100 4000-SEGUIMIENTO-VENTA-F. EXIT.
058200*
058300*---- DETERMINACION DEL MODO DE VENTA (BENEFICIO SI/NO) ------------
058400 4100-DETERMINAR-MODO-VENTA-I.
058500*
058600     MOVE 'AGR'           TO LK-OPERACION
058700     MOVE BUY-ORDER-PRICE TO LK-BASE
058800     MOVE WS-CFG-PCT-ANTES-VENTA TO LK-PORCENTO
058900     CALL 'PGMPCTOS' USING LK-PCT-AREA
059000     COMPUTE WS-CURSO-REQUERIDO ROUNDED = LK-RESULTADO
059100*
059200     IF STOP-COLOCADO AND
059300        STOP-ORDER-PRICE > BUY-ORDER-PRICE THEN
059400        SET WS-EN-BENEFICIO TO TRUE
059500     ELSE
059600        IF TICK-PRICE >= WS-CURSO-REQUERIDO THEN
059700           SET WS-EN-BENEFICIO TO TRUE
059800        END-IF
059900     END-IF.
060000*
060100 4100-DETERMINAR-MODO-VENTA-F. EXIT.
060200*
060300*---- SEGUIMIENTO DEL STOP EN BENEFICIO - PASOS A-D -----------------
060400 5000-TRAILING-BENEFICE-I.
060500*
060600     MOVE 'AGR'           TO LK-OPERACION
060700     MOVE BUY-ORDER-PRICE TO LK-BASE
060800     MOVE WS-CFG-BENEF-INICIAL-PCT TO LK-PORCENTO
060900     CALL 'PGMPCTOS' USING LK-PCT-AREA
061000     COMPUTE WS-SEUIL-STOP ROUNDED = LK-RESULTADO
061100*
061200     EVALUATE TRUE
061300        WHEN STOP-NO-COLOCADO
061400           MOVE WS-SEUIL-STOP TO WS-STOP-NUEVO
061500           PERFORM 5500-COLOCAR-STOP-I THRU 5500-COLOCAR-STOP-F
061600           MOVE 'BENEFICE MODE - STOP PLACED' TO IMP-DEC-ACCION
061700        WHEN STOP-ORDER-PRICE < BUY-ORDER-PRICE
061800           MOVE WS-SEUIL-STOP TO WS-STOP-NUEVO
061900           PERFORM 5500-COLOCAR-STOP-I THRU 5500-COLOCAR-STOP-F
062000           MOVE 'BENEFICE MODE - STOP REPLACED' TO IMP-DEC-ACCION
062100        WHEN OTHER
062200           PERFORM 5100-TRAILING-STOP-I THRU 5100-TRAILING-STOP-F
062300     END-EVALUATE.
062400*
062500 5000-TRAILING-BENEFICE-F. EXIT.
062600*
062700*---- TRAILING DEL STOP YA EN BENEFICIO (PASO D) ------------------
062800 5100-TRAILING-STOP-I.
062900*
063000     MOVE 'QUI'         TO LK-OPERACION
063100     MOVE TICK-PRICE    TO LK-BASE
063200     MOVE WS-CFG-BENEF-SIGTE-PCT TO LK-PORCENTO
063300     CALL 'PGMPCTOS' USING LK-PCT-AREA
063400*
063500     IF LK-RESULTADO <= STOP-ORDER-PRICE THEN
063600        MOVE 'STOP ORDER HELD' TO IMP-DEC-ACCION
063700     ELSE
063800        COMPUTE WS-STOP-NUEVO ROUNDED = LK-RESULTADO
063900        PERFORM 5500-COLOCAR-STOP-I THRU 5500-COLOCAR-STOP-F
064000        MOVE 'STOP ORDER TRAILED' TO IMP-DEC-ACCION
064100     END-IF.
064200*
064300 5100-TRAILING-STOP-F. EXIT.
064400*
064500*---- COLOCACION/REEMPLAZO DEL STOP ---------------------------------
064600 5500-COLOCAR-STOP-I.
064700*
064800     IF STOP-COLOCADO THEN
064900        MOVE 'N'    TO STOP-ORDER-PRESENT
065000        MOVE SPACES TO STOP-ORDER-ID
065100     END-IF
065200*
065300     ADD 1 TO WS-SEG-STOPS
065400     ADD 1 TO WS-TOT-STOPS
065500     MOVE WS-TOT-STOPS TO WS-STOP-SEQ-EDIT
065600*
065700     STRING 'STP' WS-STOP-SEQ-EDIT DELIMITED BY SIZE
065800        INTO STOP-ORDER-ID
065900     MOVE 'Y'          TO STOP-ORDER-PRESENT
066000     MOVE WS-STOP-NUEVO TO STOP-ORDER-PRICE
066100     MOVE WS-STOP-NUEVO TO IMP-DEC-STOP-NVO.
066200*
066300 5500-COLOCAR-STOP-F. EXIT.
066400*
066500*---- ESCRITURA DE LA DECISION DEL TICK ----------------------------
066600 7000-ESCRIBIR-DECISION-I.
066700*
066800     MOVE TICK-SEQ-NO    TO IMP-DEC-SEQ
066900     MOVE WS-TRADER-MODE TO IMP-DEC-MODO
067000     MOVE TICK-PRICE     TO IMP-DEC-PRECIO
067100     MOVE WS-BALANCE     TO IMP-DEC-BALANCE
067200     MOVE WS-EVOLUCION-PCT TO IMP-DEC-EVOLUC
067250*    WS-STOP-NUEVO SE REPONE A CERO EN 3000-PROCESAR-TICK-I Y
067260*    SOLO SE CARGA EN 5500-COLOCAR-STOP-I SI HUBO MOVIMIENTO
067270*    DE STOP EN ESTE TICK
067280     MOVE WS-STOP-NUEVO  TO IMP-DEC-STOP-NVO
067300*
067400     WRITE REG-DECISION FROM IMP-DECISION-LINEA
067500     IF FS-DECISION IS NOT EQUAL '00' THEN
067600        DISPLAY '*ERROR EN WRITE SALIDA-DECISION : ' FS-DECISION
067700        MOVE 9999 TO RETURN-CODE
067800        SET WS-FIN-LECTURA TO TRUE
067900     END-IF.
068000*
068100 7000-ESCRIBIR-DECISION-F. EXIT.
068200*
068300*------------------------------------------------------------------
068400 9999-FINAL-I.
068500*
068600     MOVE WS-TOT-TICKS        TO IMP-TOT-TICKS
068700     MOVE WS-TOT-STOPS        TO IMP-TOT-STOPS
068800     MOVE WS-TOT-BALANCE-FINAL TO IMP-TOT-BALANCE
068900*
069000     WRITE REG-RESUMEN FROM IMP-RESUMEN-TOTAL
069100     IF FS-RESUMEN IS NOT EQUAL '00' THEN
069200        DISPLAY '*ERROR EN WRITE SALIDA-RESUMEN : ' FS-RESUMEN
069300        MOVE 9999 TO RETURN-CODE
069400     END-IF
069500*
069600     CLOSE ENTRADA-TICKS
069700     CLOSE ENTRADA-FILLS
069800     CLOSE ENTRADA-COMPRA
069900     CLOSE SALIDA-DECISION
070000     CLOSE SALIDA-RESUMEN
070100*
070200     DISPLAY 'TOTAL TICKS PROCESADOS : ' WS-TOT-TICKS
070300     DISPLAY 'TOTAL STOPS COLOCADOS  : ' WS-TOT-STOPS.
070400*
070500 9999-FINAL-F. EXIT.
